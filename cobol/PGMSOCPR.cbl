000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PGMSOCPR.
000120 AUTHOR.         R L FENWICK.
000130 INSTALLATION.   MIDSTATE DATA CENTER - SPORTS FEED UNIT.
000140 DATE-WRITTEN.   04/02/1987.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*    PGMSOCPR  -  SOCCER MATCH OUTCOME PREDICTION              *
000200*    =============================================              *
000210*    - READS TEAM RECENT-RESULTS HISTORY (DDRESULT), SORTED    *
000220*      BY TEAM-ID/SEQ-NO, AND LOADS AN IN-STORAGE TEAM TABLE    *
000230*      OF WEIGHTED FORM POINTS AND A 0-100 NORMALIZED SCORE.    *
000240*    - READS UPCOMING FIXTURES (DDFIXTUR), SORTED BY            *
000250*      COMPETITION/FIXTURE-ID, LOOKS UP BOTH TEAMS' SCORES,     *
000260*      AND WRITES ONE PREDICTION RECORD PER RATED FIXTURE       *
000270*      (DDPREDIC).                                              *
000280*    - PRINTS A COLUMNAR PREDICTION REPORT (DDLISTA) WITH A     *
000290*      SUBTOTAL LINE AT EACH CHANGE OF COMPETITION AND GRAND    *
000300*      CONTROL TOTALS AT END OF RUN.                             *
000310*    - A FIXTURE WHOSE HOME OR AWAY TEAM HAS NO RATED FORM IS   *
000320*      NOT PREDICTED; IT IS COUNTED AND LISTED AS UNRATED.      *
000330*                                                                 *
000340*****************************************************************
000350*    CHANGE LOG                                                 *
000360*****************************************************************
000370*    04/02/87  RLF  REQ CR-4417  ORIGINAL PROGRAM.                RLF04087
000380*    04/09/87  RLF  REQ CR-4417  ADDED DRAW-MARGIN 5.00 PTS       RLF04187
000390*                   PER SPORTS DESK SPEC REVIEW.                  RLF04187
000400*    06/14/87  JMD  REQ CR-4502  CORRECTED ROUNDING ON SCORE -    JMD06187
000410*                   RULE IS NOW ROUND HALF-UP, COMM. PRACTICE.    JMD06187
000420*    11/30/88  RLF  REQ CR-4890  CAPPED TEAM TABLE AT 200         RLF11888
000430*                   ENTRIES, 10 RESULTS/TEAM PER CAPACITY PLAN.   RLF11888
000440*    02/22/90  JMD  REQ CR-5210  REPLACED SEQUENTIAL TEAM         JMD02290
000450*                   LOOKUP WITH SEARCH ALL (BINARY) - CPU TIME    JMD02290
000460*                   TOO HIGH WITH 200 TEAMS, LARGE FIXTURE LISTS. JMD02290
000470*    09/03/91  TPK  REQ CR-5601  ADDED INVALID-RESULTS COUNTER    TPK09091
000480*                   TO THE TOTALS - OPS WANTED VISIBILITY INTO    TPK09091
000490*                   BAD RESULT-CODE VALUES ON THE FEED.           TPK09091
000500*    05/18/93  TPK  REQ CR-6044  FIXED PAGE BREAK SO HEADING      TPK05193
000510*                   REPRINTS WHEN COMPETITION CHANGES, NOT ONLY   TPK05193
000520*                   AT 15 LINES.                                  TPK05193
000530*    01/07/95  JMD  REQ CR-6512  UNRATED FIXTURE NOW PRINTS       JMD01095
000540*                   BOTH TEAM IDS, PER HELP DESK TICKET 8842.     JMD01095
000550*    10/02/96  RLF  REQ CR-6980  ADDED FIXTURES-READ TO GRAND     RLF10096
000560*                   TOTALS - RECON COULD NOT TIE OUT WITHOUT IT.  RLF10096
000570*    12/29/98  TPK  REQ CR-7300  YEAR 2000 REMEDIATION -          TPK12298
000580*                   WS-FECHA-HOY/WS-FECHA-NUM EXPANDED TO         TPK12298
000590*                   4-DIGIT YEAR; NO 2-DIGIT YEAR FIELDS REMAIN.  TPK12298
000600*    03/11/99  TPK  REQ CR-7300  Y2K SIGN-OFF TEST - RAN WITH     TPK03199
000610*                   SYSTEM DATE 01/01/2000, NO DATE WRAP SEEN.    TPK03199
000620*    08/20/01  JMD  REQ CR-7890  DRAW-MARGIN MOVED TO A NAMED     JMD08201
000630*                   CONSTANT - TWO COMPARES HAD DRIFTED OUT OF    JMD08201
000640*                   SYNC.                                         JMD08201
000650*    04/15/04  RLF  REQ CR-8230  AWAY-TEAM LOOKUP NO LONGER       RLF04104
000660*                   SKIPPED WHEN HOME TEAM IS UNRATED OR MISSING. RLF04104
000670*****************************************************************
000680*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760 
000770     SELECT RESULTS  ASSIGN DDRESULT
000780            FILE STATUS IS FS-RESULTS.
000790 
000800     SELECT FIXTURES ASSIGN DDFIXTUR
000810            FILE STATUS IS FS-FIXTURES.
000820 
000830     SELECT PREDICTS ASSIGN DDPREDIC
000840            FILE STATUS IS FS-PREDICTS.
000850 
000860     SELECT LISTADO  ASSIGN DDLISTA
000870            FILE STATUS IS FS-LISTADO.
000880 
000890*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000900 DATA DIVISION.
000910 FILE SECTION.
000920 
000930*    RESULT-RECORD - TEAM RECENT-RESULTS HISTORY, 29 BYTES.
000940*    SORTED BY TEAM-ID ASCENDING, SEQ-NO ASCENDING.
000950*    NO RESERVE BYTES IN THIS RECORD - THE SPORTS DESK FEED
000960*    SPEC FIXES THE LAYOUT AT EXACTLY 29 BYTES, FIELD TO FIELD.
000970 FD  RESULTS
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000 01  WS-REG-RESULT               PIC X(29).
001010 
001020*    FIXTURE-RECORD - UPCOMING FIXTURES, 40 BYTES.
001030*    SORTED BY COMPETITION ASCENDING, FIXTURE-ID ASCENDING.
001040 FD  FIXTURES
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  WS-REG-FIXTURE               PIC X(40).
001080 
001090*    PREDICTION-RECORD - PREDICTION OUTPUT, 48 BYTES.
001100 FD  PREDICTS
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORDING MODE IS F.
001130 01  WS-REG-PREDICT               PIC X(48).
001140 
001150 FD  LISTADO
001160     BLOCK CONTAINS 0 RECORDS
001170     RECORDING MODE IS F.
001180 01  WS-REG-LISTADO               PIC X(80).
001190 
001200 WORKING-STORAGE SECTION.
001210*=================================*
001220 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001230 
001240*---- FILE STATUS -------------------------------------------------
001250 77  FS-RESULTS               PIC XX      VALUE SPACES.
001260     88  FS-RESULTS-OK                    VALUE '00'.
001270     88  FS-RESULTS-EOF                    VALUE '10'.
001280 
001290 77  FS-FIXTURES              PIC XX      VALUE SPACES.
001300     88  FS-FIXTURES-OK                   VALUE '00'.
001310     88  FS-FIXTURES-EOF                   VALUE '10'.
001320 
001330 77  FS-PREDICTS              PIC XX      VALUE SPACES.
001340 77  FS-LISTADO               PIC XX      VALUE SPACES.
001350 
001360*---- END OF FILE SWITCHES ----------------------------------------
001370 77  WS-RESULTS-SW            PIC X       VALUE 'N'.
001380     88  WS-RESULTS-EOF                   VALUE 'Y'.
001390     88  WS-RESULTS-NOT-EOF                VALUE 'N'.
001400 
001410 77  WS-FIXTURES-SW           PIC X       VALUE 'N'.
001420     88  WS-FIXTURES-EOF                  VALUE 'Y'.
001430     88  WS-FIXTURES-NOT-EOF               VALUE 'N'.
001440 
001450*---- SCORING CONSTANTS (FROM SPORTS DESK FEED SPECIFICATION) ----
001460 77  CT-MAX-SCORE              PIC S9(3)   COMP-3 VALUE +100.
001470 77  CT-WIN-VALUE               PIC S9       COMP-3 VALUE +2.
001480 77  CT-DRAW-VALUE              PIC S9       COMP-3 VALUE +1.
001490 77  CT-LOSE-VALUE              PIC S9       COMP-3 VALUE -1.
001500 77  CT-WIN-WEIGHT              PIC S9       COMP-3 VALUE +2.
001510 77  CT-DRAW-WEIGHT             PIC S9       COMP-3 VALUE +1.
001520 77  CT-LOSE-WEIGHT             PIC S9       COMP-3 VALUE +2.
001530 77  CT-DRAW-MARGIN             PIC S9(3)V99 COMP-3 VALUE +5.00.
001540 77  CT-MAX-RESULTS-TEAM        PIC S9(2)   COMP    VALUE +10.
001550 77  CT-MAX-TEAMS               PIC S9(3)   COMP    VALUE +200.
001560 
001570*---- TEAM TABLE SUBSCRIPTS / WORKING COUNTERS (ALL COMP) --------
001580 77  WS-TEAM-COUNT              PIC S9(3)   COMP VALUE +0.
001590 77  WS-RESULT-CTR              PIC S9(2)   COMP VALUE +0.
001600 77  WS-SEARCH-FOUND            PIC X       VALUE 'N'.
001610     88  WS-TEAM-FOUND                     VALUE 'Y'.
001620     88  WS-TEAM-NOT-FOUND                  VALUE 'N'.
001630 
001640*---- RESULT CONTRIBUTION WORK AREA (COMP-3, SEE RULE 1) ---------
001650 77  WS-RESULT-CONTRIB          PIC S9(3)    COMP-3 VALUE +0.
001660 77  WS-MAX-POINTS               PIC S9(4)   COMP-3 VALUE +0.
001670 77  WS-MIN-POINTS               PIC S9(4)   COMP-3 VALUE +0.
001680 77  WS-RANGE-POINTS             PIC S9(4)   COMP-3 VALUE +0.
001690 
001700*---- ACCUMULATORS (ALL COMP PER DATA CENTER STANDARD 4) ----------
001710 77  WS-FIXTURES-READ           PIC S9(6)   COMP VALUE +0.
001720 77  WS-PREDICTS-WRITTEN         PIC S9(6)   COMP VALUE +0.
001730 77  WS-FIXTURES-REJECTED        PIC S9(6)   COMP VALUE +0.
001740 77  WS-INVALID-RESULTS          PIC S9(6)   COMP VALUE +0.
001750 77  WS-GT-HOME-CNT               PIC S9(6)  COMP VALUE +0.
001760 77  WS-GT-AWAY-CNT               PIC S9(6)  COMP VALUE +0.
001770 77  WS-GT-DRAW-CNT                PIC S9(6) COMP VALUE +0.
001780 77  WS-SUB-FIXTURE-CNT             PIC S9(6) COMP VALUE +0.
001790 77  WS-SUB-HOME-CNT                PIC S9(6) COMP VALUE +0.
001800 77  WS-SUB-AWAY-CNT                PIC S9(6) COMP VALUE +0.
001810 77  WS-SUB-DRAW-CNT                 PIC S9(6) COMP VALUE +0.
001820 
001830*---- PRINT / PAGINATION CONTROL -----------------------------------
001840 77  WS-CUENTA-LINEA             PIC S9(2)  COMP VALUE +99.
001850 77  WS-CUENTA-PAGINA             PIC S9(3) COMP VALUE +1.
001860 77  WS-PRIMER-DETALLE              PIC X   VALUE 'S'.
001870     88  WS-ES-PRIMER-DETALLE                 VALUE 'S'.
001880     88  WS-NO-ES-PRIMER-DETALLE               VALUE 'N'.
001890 77  WS-LINE-EQUAL                PIC X(80)  VALUE ALL '='.
001900 77  WS-LINE-DASH                  PIC X(80) VALUE ALL '-'.
001910 77  WS-SEPARATE                    PIC X(80) VALUE SPACES.
001920 
001930*---- COMPARE WORK AREAS -------------------------------------------
001940 77  WS-SCORE-HOME                 PIC S9(3)V99 COMP-3 VALUE +0.
001950 77  WS-SCORE-AWAY                 PIC S9(3)V99 COMP-3 VALUE +0.
001960 77  WS-SCORE-DIFF                PIC S9(3)V99 COMP-3 VALUE +0.
001970 77  WS-PREDICTION                 PIC X(04)  VALUE SPACES.
001980 77  WS-COMPETITION-ANT            PIC X(12)  VALUE SPACES.
001990*---- ONE RATED-FLAG PER SIDE OF THE FIXTURE, SET INDEPENDENTLY
002000*---- IN 2200-BUSCAR-EQUIPO-I SO A MISSING HOME TEAM NO LONGER
002010*---- SHORT-CIRCUITS THE AWAY-TEAM LOOKUP.
002020 77  WS-HOME-RATED                PIC X      VALUE 'N'.
002030     88  WS-HOME-IS-RATED                     VALUE 'Y'.
002040 77  WS-AWAY-RATED                PIC X      VALUE 'N'.
002050     88  WS-AWAY-IS-RATED                     VALUE 'Y'.
002060 
002070*------------------------------------------------------------------
002080*    COPY CPRESULT.
002090*    LAYOUT RESULT-RECORD - TEAM RECENT-RESULTS HISTORY
002100*    DD NAME DDRESULT - LARGO 29 BYTES
002110*------------------------------------------------------------------
002120 01  WS-RESULT-REC.
002130     03  RR-TEAM-ID              PIC X(06).
002140     03  RR-TEAM-NAME             PIC X(20).
002150     03  RR-SEQ-NO                 PIC 9(02).
002160     03  RR-RESULT-CODE             PIC X(01).
002170         88  RR-IS-WIN                         VALUE 'W'.
002180         88  RR-IS-DRAW                         VALUE 'D'.
002190         88  RR-IS-LOSS                          VALUE 'L'.
002200         88  RR-IS-VALID-CODE                    VALUE 'W' 'D'
002210                                                         'L'.
002220 
002230*------------------------------------------------------------------
002240*    COPY CPFIXTUR.
002250*    LAYOUT FIXTURE-RECORD - UPCOMING FIXTURES
002260*    DD NAME DDFIXTUR - LARGO 40 BYTES
002270*------------------------------------------------------------------
002280 01  WS-FIXTURE-REC.
002290     03  FR-FIXTURE-ID            PIC 9(06).
002300     03  FR-COMPETITION            PIC X(12).
002310     03  FR-MATCH-DATE              PIC X(10).
002320     03  FR-HOME-TEAM-ID             PIC X(06).
002330     03  FR-AWAY-TEAM-ID              PIC X(06).
002340 
002350*------------------------------------------------------------------
002360*    COPY CPPREDIC.
002370*    LAYOUT PREDICTION-RECORD - PREDICTION OUTPUT
002380*    DD NAME DDPREDIC - LARGO 48 BYTES
002390*    SCORE FIELDS ARE 7 BYTES EACH PER THE FEED SPEC (6+12+6+
002400*    7+6+7+4=48) - PIC ZZZ9.99 TO GIVE THE EXTRA DIGIT POSITION.
002410*------------------------------------------------------------------
002420 01  WS-PREDICT-REC.
002430     03  PR-FIXTURE-ID             PIC 9(06).
002440     03  PR-COMPETITION             PIC X(12).
002450     03  PR-HOME-TEAM-ID             PIC X(06).
002460     03  PR-HOME-SCORE                PIC ZZZ9.99.
002470     03  PR-AWAY-TEAM-ID               PIC X(06).
002480     03  PR-AWAY-SCORE                  PIC ZZZ9.99.
002490     03  PR-PREDICTION                   PIC X(04).
002500 
002510*------------------------------------------------------------------
002520*    TEAM TABLE - IN-STORAGE FORM-SCORE TABLE, LOADED FROM
002530*    DDRESULT IN TEAM-ID SEQUENCE AND SEARCHED BY SEARCH ALL
002540*    (BINARY SEARCH) WHEN THE FIXTURE LOOP LOOKS UP A TEAM.
002550*    TM-TEAM-ID-N IS A NUMERIC REDEFINE OF TM-TEAM-ID-X, CARRIED
002560*    FOR THE TEAM-ID-RANGE SANITY CHECK IN THE LOAD ROUTINE -
002570*    THE FEED SPEC REQUIRES ALL-DIGIT TEAM-ID VALUES - SEE CR-5210.
002580*    OCCURS DEPENDING ON WS-TEAM-COUNT - MOST RUNS LOAD WELL
002590*    UNDER 200 TEAMS, AND SEARCH ALL REQUIRES THE TABLE BE
002600*    ASCENDING ON TM-TEAM-ID-X END TO END; A FIXED 200-SLOT
002610*    TABLE LEFT UNFILLED TRAILING SLOTS AT WHATEVER CONTENT
002620*    WORKING-STORAGE HAPPENED TO START WITH, BREAKING THE
002630*    ORDERING THE BINARY SEARCH DEPENDS ON.
002640*------------------------------------------------------------------
002650 01  WS-TEAM-TABLE.
002660     03  WS-TEAM-ENTRY OCCURS 1 TO 200 TIMES
002670             DEPENDING ON WS-TEAM-COUNT
002680             ASCENDING KEY IS TM-TEAM-ID-X
002690             INDEXED BY WS-TEAM-IX.
002700         05  TM-TEAM-ID-X             PIC X(06).
002710         05  TM-TEAM-ID-N REDEFINES TM-TEAM-ID-X
002720                                       PIC 9(06).
002730         05  TM-TEAM-NAME              PIC X(20).
002740         05  TM-RESULT-COUNT            PIC S9(2) COMP.
002750         05  TM-RAW-POINTS               PIC S9(4) COMP-3.
002760         05  TM-NORM-SCORE                PIC S9(3)V99
002770                                                COMP-3.
002780         05  FILLER                        PIC X(08).
002790 
002800*------------------------------------------------------------------
002810*    REPORT DATE HEADING WORK AREA. WS-FECHA-NUM IS A REDEFINE
002820*    GIVING A DIGIT-BY-DIGIT NUMERIC VIEW OF THE DATE PULLED
002830*    BY ACCEPT FROM DATE, USED TO BUILD THE SLASH-EDITED DATE
002840*    ON THE REPORT TITLE LINE. EXPANDED TO 4-DIGIT YEAR 12/98.
002850*------------------------------------------------------------------
002860 01  WS-FECHA-HOY.
002870     03  WS-FECHA-SIGLO              PIC 99.
002880     03  WS-FECHA-ANIO                PIC 99.
002890     03  WS-FECHA-MES                  PIC 99.
002900     03  WS-FECHA-DIA                   PIC 99.
002910     03  FILLER                          PIC X(02) VALUE SPACES.
002920 01  WS-FECHA-NUM REDEFINES WS-FECHA-HOY.
002930     03  WS-FECHA-NUM-SS               PIC 9(02).
002940     03  WS-FECHA-NUM-YY                PIC 9(02).
002950     03  WS-FECHA-NUM-MM                 PIC 9(02).
002960     03  WS-FECHA-NUM-DD                  PIC 9(02).
002970     03  FILLER                            PIC X(02).
002980 
002990 01  WS-FECHA-TITULO.
003000     03  WS-FT-MM                     PIC Z9.
003010     03  FILLER                        PIC X VALUE '/'.
003020     03  WS-FT-DD                       PIC Z9.
003030     03  FILLER                          PIC X VALUE '/'.
003040     03  WS-FT-SS                         PIC 99.
003050     03  WS-FT-YY                          PIC 99.
003060     03  FILLER                            PIC X(03) VALUE
003070                                                  SPACES.
003080 
003090*------------------------------------------------------------------
003100*    REPORT PRINT LINES - 80 COLUMN LISTING.
003110*------------------------------------------------------------------
003120 01  IMP-TITULO.
003130     03  FILLER                PIC X(25) VALUE
003140             'SOCCER MATCH PREDICTION '.
003150     03  FILLER                 PIC X(07) VALUE 'REPORT '.
003160     03  FILLER                  PIC X(08) VALUE 'DATE: '.
003170     03  IMP-TIT-FECHA             PIC X(10).
003180     03  FILLER                     PIC X(08) VALUE SPACES.
003190     03  FILLER                      PIC X(06) VALUE 'PAGE:'.
003200     03  IMP-TIT-PAGINA               PIC ZZ9.
003210     03  FILLER                        PIC X(13) VALUE SPACES.
003220 
003230 01  IMP-SUBTITULO.
003240     03  FILLER               PIC X(07) VALUE 'FIXTURE'.
003250     03  FILLER                PIC X(02) VALUE SPACES.
003260     03  FILLER                 PIC X(12) VALUE 'COMPETITION'.
003270     03  FILLER                  PIC X(02) VALUE SPACES.
003280     03  FILLER                   PIC X(06) VALUE 'HOME'.
003290     03  FILLER                    PIC X(02) VALUE SPACES.
003300     03  FILLER                     PIC X(07) VALUE 'H-SCORE'.
003310     03  FILLER                      PIC X(02) VALUE SPACES.
003320     03  FILLER                       PIC X(06) VALUE 'AWAY'.
003330     03  FILLER                        PIC X(02) VALUE SPACES.
003340     03  FILLER                         PIC X(07) VALUE
003350                                                   'A-SCORE'.
003360     03  FILLER                          PIC X(02) VALUE
003370                                                   SPACES.
003380     03  FILLER                           PIC X(04) VALUE
003390                                                   'PRED'.
003400     03  FILLER                            PIC X(17) VALUE
003410                                                   SPACES.
003420 
003430*    DET-PREDICT-LINE TOTALS EXACTLY 80 BYTES (6+1+12+1+6+1+6+1+6+
003440*    1+6+1+4+28) TO MATCH WS-REG-LISTADO - SEVEN COLUMNS, SINGLE
003450*    SPACE BETWEEN EACH, TRAILING FILLER OUT TO THE PRINT WIDTH.
003460 01  DET-PREDICT-LINE.
003470     03  DET-FIXTURE-ID            PIC 9(06).
003480     03  FILLER                     PIC X VALUE SPACE.
003490     03  DET-COMPETITION             PIC X(12).
003500     03  FILLER                       PIC X VALUE SPACE.
003510     03  DET-HOME-TEAM-ID              PIC X(06).
003520     03  FILLER                         PIC X VALUE SPACE.
003530     03  DET-HOME-SCORE                  PIC ZZ9.99.
003540     03  FILLER                           PIC X VALUE SPACE.
003550     03  DET-AWAY-TEAM-ID                  PIC X(06).
003560     03  FILLER                             PIC X VALUE SPACE.
003570     03  DET-AWAY-SCORE                      PIC ZZ9.99.
003580     03  FILLER                               PIC X VALUE
003590                                                   SPACE.
003600     03  DET-PREDICTION                        PIC X(04).
003610     03  FILLER                                 PIC X(28)
003620                                                   VALUE
003630                                                   SPACES.
003640
003650*    DET-REJECT-LINE - FIXTURE-ID, COMPETITION, THE TWO TEAM IDS
003660*    AND '*** UNRATED' IN PLACE OF THE SCORES/PREDICTION COLUMNS.
003670*    REDEFINES DET-PREDICT-LINE SO THE TWO SHARE ONE FD RECORD;
003680*    FIXTURE-ID+COMPETITION+HOME-TEAM-ID+AWAY-TEAM-ID+UNRATED-TAG
003690*    TOTAL 45 BYTES, 35 SHORT OF THE 80-BYTE PRINT LINE - FINE
003700*    FOR A REDEFINES, WHICH NEED NOT FILL THE BASE ITEM.
003710 01  DET-REJECT-LINE REDEFINES DET-PREDICT-LINE.
003720     03  REJ-FIXTURE-ID             PIC 9(06).
003730     03  FILLER                      PIC X VALUE SPACE.
003740     03  REJ-COMPETITION              PIC X(12).
003750     03  FILLER                        PIC X VALUE SPACE.
003760     03  REJ-HOME-TEAM-ID               PIC X(06).
003770     03  FILLER                          PIC X VALUE SPACE.
003780     03  REJ-AWAY-TEAM-ID                 PIC X(06).
003790     03  FILLER                            PIC X VALUE SPACE.
003800     03  REJ-UNRATED-TAG                     PIC X(11) VALUE
003810                                                   '*** UNRATED'.
003820     03  FILLER                               PIC X(35)
003830                                                   VALUE
003840                                                   SPACES.
003850 
003860*    IMP-CORTE TOTALS EXACTLY 80 BYTES (12+1+12+1+9+3+1+5+3+1+5+
003870*    3+1+5+3+15) TO MATCH WS-REG-LISTADO.
003880 01  IMP-CORTE.
003890     03  FILLER                 PIC X(12) VALUE 'COMPETITION'.
003900     03  FILLER                  PIC X VALUE SPACE.
003910     03  IMP-CORTE-COMP            PIC X(12).
003920     03  FILLER                     PIC X VALUE SPACE.
003930     03  FILLER                      PIC X(09) VALUE
003940                                                'FIXTURES '.
003950     03  IMP-CORTE-FIX                 PIC ZZ9.
003960     03  FILLER                         PIC X VALUE SPACE.
003970     03  FILLER                          PIC X(05) VALUE
003980                                                'HOME '.
003990     03  IMP-CORTE-HOME                  PIC ZZ9.
004000     03  FILLER                           PIC X VALUE SPACE.
004010     03  FILLER                            PIC X(05) VALUE
004020                                                'AWAY '.
004030     03  IMP-CORTE-AWAY                    PIC ZZ9.
004040     03  FILLER                             PIC X VALUE SPACE.
004050     03  FILLER                              PIC X(05) VALUE
004060                                                'DRAW '.
004070     03  IMP-CORTE-DRAW                      PIC ZZ9.
004080     03  FILLER                               PIC X(15)
004090                                                   VALUE
004100                                                   SPACES.
004110 
004120*    IMP-TOTALES TOTALS EXACTLY 80 BYTES (24+7+49) TO MATCH
004130*    WS-REG-LISTADO.
004140 01  IMP-TOTALES.
004150     03  IMP-TOT-LABEL                PIC X(24).
004160     03  IMP-TOT-VALOR                 PIC ZZZ,ZZ9.
004170     03  FILLER                         PIC X(49) VALUE
004180                                                SPACES.
004190 
004200 01  FILLER        PIC X(24) VALUE '* FINAL  WORKING-STORAGE *'.
004210 
004220*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004230 PROCEDURE DIVISION.
004240 
004250 MAIN-PROGRAM-I.
004260 
004270     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
004280     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
004290                                UNTIL WS-FIXTURES-EOF
004300     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
004310 
004320 MAIN-PROGRAM-F. GOBACK.
004330 
004340 
004350*------------------------------------------------------------------
004360*    1000-INICIO-I  -  OPEN FILES, LOAD THE TEAM TABLE (FORM-
004370*    SCORER), OPEN THE FIXTURE FEED, PRIME THE PRINT HEADINGS.
004380*------------------------------------------------------------------
004390 1000-INICIO-I.
004400 
004410     ACCEPT WS-FECHA-HOY FROM DATE.
004420     MOVE WS-FECHA-NUM-MM TO WS-FT-MM
004430     MOVE WS-FECHA-NUM-DD TO WS-FT-DD
004440     MOVE WS-FECHA-NUM-SS TO WS-FT-SS
004450     MOVE WS-FECHA-NUM-YY TO WS-FT-YY
004460 
004470     SET WS-RESULTS-NOT-EOF  TO TRUE
004480     SET WS-FIXTURES-NOT-EOF TO TRUE
004490     SET WS-TEAM-NOT-FOUND    TO TRUE
004500 
004510     OPEN INPUT  RESULTS
004520     IF FS-RESULTS IS NOT EQUAL '00'
004530        DISPLAY '* ERROR EN OPEN RESULTS = ' FS-RESULTS
004540        MOVE 9999 TO RETURN-CODE
004550        SET WS-RESULTS-EOF TO TRUE
004560        SET WS-FIXTURES-EOF TO TRUE
004570     END-IF
004580 
004590     IF NOT WS-RESULTS-EOF
004600        PERFORM 1050-LEER-RESULT-I THRU 1050-LEER-RESULT-F
004610     END-IF
004620 
004630     PERFORM 1100-CARGAR-TEAM-I THRU 1100-CARGAR-TEAM-F
004640                                UNTIL WS-RESULTS-EOF
004650 
004660     CLOSE RESULTS
004670 
004680     OPEN INPUT  FIXTURES
004690     IF FS-FIXTURES IS NOT EQUAL '00'
004700        DISPLAY '* ERROR EN OPEN FIXTURES = ' FS-FIXTURES
004710        MOVE 9999 TO RETURN-CODE
004720        SET WS-FIXTURES-EOF TO TRUE
004730     END-IF
004740 
004750     OPEN OUTPUT PREDICTS
004760     IF FS-PREDICTS IS NOT EQUAL '00'
004770        DISPLAY '* ERROR EN OPEN PREDICTS = ' FS-PREDICTS
004780        MOVE 9999 TO RETURN-CODE
004790        SET WS-FIXTURES-EOF TO TRUE
004800     END-IF
004810 
004820     OPEN OUTPUT LISTADO
004830     IF FS-LISTADO IS NOT EQUAL '00'
004840        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
004850        MOVE 9999 TO RETURN-CODE
004860        SET WS-FIXTURES-EOF TO TRUE
004870     END-IF
004880 
004890     PERFORM 2100-LEER-FIXTURE-I THRU 2100-LEER-FIXTURE-F
004900 
004910     IF WS-FIXTURES-EOF
004920        DISPLAY '* ARCHIVO FIXTURES VACIO EN INICIO'
004930     ELSE
004940        MOVE FR-COMPETITION TO WS-COMPETITION-ANT
004950        PERFORM 6500-IMPRIMIR-TITULOS-I
004960           THRU 6500-IMPRIMIR-TITULOS-F
004970     END-IF.
004980 
004990 1000-INICIO-F. EXIT.
005000 
005010 
005020*------------------------------------------------------------------
005030*    1100-CARGAR-TEAM-I  -  FORM-SCORER.  PROCESS ONE TEAM'S GROUP
005040*    OF RESULT RECORDS (SORTED TEAM-ID/SEQ-NO), ACCUMULATE
005050*    RAW-POINTS FOR AT MOST CT-MAX-RESULTS-TEAM OF THEM, THEN
005060*    NORMALIZE TO A 0-100 SCORE AND FILE THE TEAM TABLE ENTRY.
005070*    SAME READ-AHEAD CONTROL BREAK SHAPE AS PGMCORT2 - WS-RESULT-REC
005080*    ALREADY HOLDS THE FIRST RECORD OF THE NEW TEAM (PRIMED BY
005090*    1050-LEER-RESULT-I IN 1000-INICIO-I, OR LEFT BY THE PRIOR
005100*    TEAM'S READ-AHEAD) WHEN THIS PARAGRAPH IS ENTERED.
005110*------------------------------------------------------------------
005120 1100-CARGAR-TEAM-I.
005130 
005140     IF WS-TEAM-COUNT = CT-MAX-TEAMS
005150        DISPLAY '* TEAM TABLE FULL - EXCESS TEAMS IGNORED'
005160        SET WS-RESULTS-EOF TO TRUE
005170     ELSE
005180        ADD 1 TO WS-TEAM-COUNT
005190        MOVE RR-TEAM-ID   TO TM-TEAM-ID-X (WS-TEAM-COUNT)
005200        MOVE RR-TEAM-NAME TO TM-TEAM-NAME (WS-TEAM-COUNT)
005210        MOVE 0            TO TM-RAW-POINTS (WS-TEAM-COUNT)
005220        MOVE 0            TO WS-RESULT-CTR
005230 
005240        PERFORM 1150-PROC-RESULT-I THRU 1150-PROC-RESULT-F
005250                                UNTIL WS-RESULTS-EOF
005260                                   OR RR-TEAM-ID IS NOT EQUAL
005270                                      TM-TEAM-ID-X
005280                                         (WS-TEAM-COUNT)
005290 
005300        MOVE WS-RESULT-CTR TO TM-RESULT-COUNT (WS-TEAM-COUNT)
005310 
005320        PERFORM 1300-CALC-SCORE-I THRU 1300-CALC-SCORE-F
005330     END-IF.
005340 
005350 1100-CARGAR-TEAM-F. EXIT.
005360 
005370 
005380*------------------------------------------------------------------
005390*    1150-PROC-RESULT-I  -  ACCUMULATE THE RESULT RECORD CURRENTLY
005400*    HELD IN WS-RESULT-REC, THEN READ AHEAD ONE RECORD.  RULE 5:
005410*    A RESULT-CODE OTHER THAN W/D/L IS INVALID - SKIPPED AND
005420*    COUNTED, DOES NOT COUNT TOWARD N.  RULE 2: ONLY THE FIRST
005430*    CT-MAX-RESULTS-TEAM VALID RESULTS (LOWEST SEQ-NO, ALREADY
005440*    READ FIRST) ARE COUNTED - THE REST ARE READ AND DISCARDED SO
005450*    THE TEAM BREAK STILL FIRES ON THE NEXT TEAM-ID CHANGE.
005460*------------------------------------------------------------------
005470 1150-PROC-RESULT-I.
005480 
005490     EVALUATE TRUE
005500        WHEN NOT RR-IS-VALID-CODE
005510           ADD 1 TO WS-INVALID-RESULTS
005520        WHEN WS-RESULT-CTR >= CT-MAX-RESULTS-TEAM
005530           CONTINUE
005540        WHEN OTHER
005550           ADD 1 TO WS-RESULT-CTR
005560           EVALUATE TRUE
005570              WHEN RR-IS-WIN
005580                 COMPUTE WS-RESULT-CONTRIB =
005590                    CT-WIN-VALUE * CT-WIN-WEIGHT
005600              WHEN RR-IS-DRAW
005610                 COMPUTE WS-RESULT-CONTRIB =
005620                    CT-DRAW-VALUE * CT-DRAW-WEIGHT
005630              WHEN RR-IS-LOSS
005640                 COMPUTE WS-RESULT-CONTRIB =
005650                    CT-LOSE-VALUE * CT-LOSE-WEIGHT
005660           END-EVALUATE
005670           ADD WS-RESULT-CONTRIB
005680              TO TM-RAW-POINTS (WS-TEAM-COUNT)
005690     END-EVALUATE
005700 
005710     PERFORM 1050-LEER-RESULT-I THRU 1050-LEER-RESULT-F.
005720 
005730 1150-PROC-RESULT-F. EXIT.
005740 
005750 
005760*------------------------------------------------------------------
005770*    1050-LEER-RESULT-I  -  READ ONE RESULT RECORD, READ-AHEAD
005780*    STYLE.  THE RECORD LEFT IN WS-RESULT-REC IS NOT PROCESSED
005790*    UNTIL THE NEXT PASS THROUGH 1150-PROC-RESULT-I.
005800*------------------------------------------------------------------
005810 1050-LEER-RESULT-I.
005820 
005830     READ RESULTS INTO WS-RESULT-REC
005840        AT END SET WS-RESULTS-EOF TO TRUE
005850     END-READ.
005860 
005870 1050-LEER-RESULT-F. EXIT.
005880 
005890 
005900*------------------------------------------------------------------
005910*    1300-CALC-SCORE-I  -  NORMALIZE RAW-POINTS TO A 0-100 SCORE.
005920*    RULE 3: NORM-SCORE = (RAW + 2N) X 100 / (6N).  A TEAM WITH
005930*    ZERO VALID RESULTS IS LEFT UNRATED (ZERO RESULT-COUNT, ZERO
005940*    SCORE) - MATCH-PREDICTOR REJECTS ON RESULT-COUNT = ZERO.
005950*------------------------------------------------------------------
005960 1300-CALC-SCORE-I.
005970 
005980     IF TM-RESULT-COUNT (WS-TEAM-COUNT) = 0
005990        MOVE 0 TO TM-NORM-SCORE (WS-TEAM-COUNT)
006000     ELSE
006010        COMPUTE WS-MAX-POINTS =
006020           CT-WIN-VALUE * CT-WIN-WEIGHT
006030              * TM-RESULT-COUNT (WS-TEAM-COUNT)
006040        COMPUTE WS-MIN-POINTS =
006050           CT-LOSE-VALUE * CT-LOSE-WEIGHT
006060              * TM-RESULT-COUNT (WS-TEAM-COUNT)
006070        COMPUTE WS-RANGE-POINTS =
006080           WS-MAX-POINTS - WS-MIN-POINTS
006090        COMPUTE TM-NORM-SCORE (WS-TEAM-COUNT) ROUNDED =
006100           (TM-RAW-POINTS (WS-TEAM-COUNT) - WS-MIN-POINTS)
006110              * CT-MAX-SCORE / WS-RANGE-POINTS
006120     END-IF.
006130 
006140 1300-CALC-SCORE-F. EXIT.
006150 
006160 
006170*------------------------------------------------------------------
006180*    2000-PROCESO-I  -  MAIN FIXTURE LOOP.  MATCH-PREDICTOR AND
006190*    PREDICTION-REPORTER BOTH RUN OFF THIS SAME READ.
006200*------------------------------------------------------------------
006210 2000-PROCESO-I.
006220 
006230     IF FR-COMPETITION IS NOT EQUAL WS-COMPETITION-ANT
006240        PERFORM 3000-CORTE-COMPETENCIA-I
006250           THRU 3000-CORTE-COMPETENCIA-F
006260     END-IF
006270 
006280     ADD 1 TO WS-SUB-FIXTURE-CNT
006290 
006300     PERFORM 2200-BUSCAR-EQUIPO-I THRU 2200-BUSCAR-EQUIPO-F
006310 
006320     IF WS-TEAM-FOUND
006330        PERFORM 2300-PREDECIR-I THRU 2300-PREDECIR-F
006340        PERFORM 2400-GRABAR-PREDICT-I
006350           THRU 2400-GRABAR-PREDICT-F
006360     ELSE
006370        PERFORM 2450-GRABAR-RECHAZO-I
006380           THRU 2450-GRABAR-RECHAZO-F
006390     END-IF
006400 
006410     PERFORM 2100-LEER-FIXTURE-I THRU 2100-LEER-FIXTURE-F.
006420 
006430 2000-PROCESO-F. EXIT.
006440 
006450 
006460*------------------------------------------------------------------
006470*    2100-LEER-FIXTURE-I  -  READ ONE FIXTURE RECORD.  AT THE
006480*    FINAL EOF, FORCE THE LAST COMPETITION'S CONTROL BREAK.
006490*------------------------------------------------------------------
006500 2100-LEER-FIXTURE-I.
006510 
006520     READ FIXTURES INTO WS-FIXTURE-REC
006530        AT END
006540           SET WS-FIXTURES-EOF TO TRUE
006550           PERFORM 3000-CORTE-COMPETENCIA-I
006560              THRU 3000-CORTE-COMPETENCIA-F
006570     END-READ
006580 
006590     IF NOT WS-FIXTURES-EOF
006600        ADD 1 TO WS-FIXTURES-READ
006610     END-IF.
006620 
006630 2100-LEER-FIXTURE-F. EXIT.
006640 
006650 
006660*------------------------------------------------------------------
006670*    2200-BUSCAR-EQUIPO-I  -  MATCH-PREDICTOR TEAM LOOKUP.
006680*    BINARY SEARCH (SEARCH ALL) ON THE TEAM TABLE, LOADED IN
006690*    TEAM-ID SEQUENCE, FOR BOTH THE HOME AND AWAY TEAM-ID.
006700*    EITHER TEAM ABSENT OR RATED WITH ZERO RESULTS MEANS THE
006710*    FIXTURE IS UNRATED (RULE: REJECTION RULE).  04/15/04 CR-8230 -
006720*    BOTH SIDES ARE NOW LOOKED UP REGARDLESS OF WHETHER THE OTHER
006730*    SIDE IS RATED, SO A MISSING HOME TEAM NO LONGER SKIPS THE
006740*    AWAY-TEAM LOOKUP (AND ITS SCORE) WHEN THE FIXTURE IS REJECTED.
006750*------------------------------------------------------------------
006760 2200-BUSCAR-EQUIPO-I.
006770
006780     SET WS-TEAM-NOT-FOUND TO TRUE
006790     MOVE 'N' TO WS-HOME-RATED
006800     MOVE 'N' TO WS-AWAY-RATED
006810
006820     SET WS-TEAM-IX TO 1
006830     SEARCH ALL WS-TEAM-ENTRY
006840        AT END
006850           CONTINUE
006860        WHEN TM-TEAM-ID-X (WS-TEAM-IX) = FR-HOME-TEAM-ID
006870           IF TM-RESULT-COUNT (WS-TEAM-IX) > 0
006880              MOVE TM-NORM-SCORE (WS-TEAM-IX)
006890                 TO WS-SCORE-HOME
006900              MOVE 'Y' TO WS-HOME-RATED
006910           END-IF
006920     END-SEARCH
006930
006940     SET WS-TEAM-IX TO 1
006950     SEARCH ALL WS-TEAM-ENTRY
006960        AT END
006970           CONTINUE
006980        WHEN TM-TEAM-ID-X (WS-TEAM-IX) = FR-AWAY-TEAM-ID
006990           IF TM-RESULT-COUNT (WS-TEAM-IX) > 0
007000              MOVE TM-NORM-SCORE (WS-TEAM-IX)
007010                 TO WS-SCORE-AWAY
007020              MOVE 'Y' TO WS-AWAY-RATED
007030           END-IF
007040     END-SEARCH
007050
007060     IF WS-HOME-IS-RATED AND WS-AWAY-IS-RATED
007070        SET WS-TEAM-FOUND TO TRUE
007080     END-IF.
007090
007100 2200-BUSCAR-EQUIPO-F. EXIT.
007110 
007120 
007130*------------------------------------------------------------------
007140*    2300-PREDECIR-I  -  APPLY THE DRAW-MARGIN COMPARE RULE.
007150*------------------------------------------------------------------
007160 2300-PREDECIR-I.
007170 
007180     COMPUTE WS-SCORE-DIFF = WS-SCORE-HOME - WS-SCORE-AWAY
007190 
007200     EVALUATE TRUE
007210        WHEN WS-SCORE-DIFF >= (CT-DRAW-MARGIN * -1)
007220               AND WS-SCORE-DIFF <= CT-DRAW-MARGIN
007230           MOVE 'DRAW' TO WS-PREDICTION
007240        WHEN WS-SCORE-HOME > WS-SCORE-AWAY
007250           MOVE 'HOME' TO WS-PREDICTION
007260        WHEN OTHER
007270           MOVE 'AWAY' TO WS-PREDICTION
007280     END-EVALUATE.
007290 
007300 2300-PREDECIR-F. EXIT.
007310 
007320 
007330*------------------------------------------------------------------
007340*    2400-GRABAR-PREDICT-I  -  WRITE THE PREDICTION RECORD AND
007350*    THE MATCHING DETAIL LINE; ROLL THE CONTROL-BREAK COUNTERS.
007360*------------------------------------------------------------------
007370 2400-GRABAR-PREDICT-I.
007380 
007390     MOVE FR-FIXTURE-ID     TO PR-FIXTURE-ID
007400     MOVE FR-COMPETITION    TO PR-COMPETITION
007410     MOVE FR-HOME-TEAM-ID   TO PR-HOME-TEAM-ID
007420     MOVE WS-SCORE-HOME     TO PR-HOME-SCORE
007430     MOVE FR-AWAY-TEAM-ID   TO PR-AWAY-TEAM-ID
007440     MOVE WS-SCORE-AWAY     TO PR-AWAY-SCORE
007450     MOVE WS-PREDICTION     TO PR-PREDICTION
007460 
007470     WRITE WS-REG-PREDICT FROM WS-PREDICT-REC
007480 
007490     ADD 1 TO WS-PREDICTS-WRITTEN
007500 
007510     EVALUATE WS-PREDICTION
007520        WHEN 'HOME'
007530           ADD 1 TO WS-SUB-HOME-CNT
007540           ADD 1 TO WS-GT-HOME-CNT
007550        WHEN 'AWAY'
007560           ADD 1 TO WS-SUB-AWAY-CNT
007570           ADD 1 TO WS-GT-AWAY-CNT
007580        WHEN OTHER
007590           ADD 1 TO WS-SUB-DRAW-CNT
007600           ADD 1 TO WS-GT-DRAW-CNT
007610     END-EVALUATE
007620 
007630     MOVE FR-FIXTURE-ID    TO DET-FIXTURE-ID
007640     MOVE FR-COMPETITION   TO DET-COMPETITION
007650     MOVE FR-HOME-TEAM-ID  TO DET-HOME-TEAM-ID
007660     MOVE WS-SCORE-HOME    TO DET-HOME-SCORE
007670     MOVE FR-AWAY-TEAM-ID  TO DET-AWAY-TEAM-ID
007680     MOVE WS-SCORE-AWAY    TO DET-AWAY-SCORE
007690     MOVE WS-PREDICTION    TO DET-PREDICTION
007700 
007710     PERFORM 6600-IMPRIMIR-DETALLE-I THRU 6600-IMPRIMIR-DETALLE-F.
007720 
007730 2400-GRABAR-PREDICT-F. EXIT.
007740 
007750 
007760*------------------------------------------------------------------
007770*    2450-GRABAR-RECHAZO-I  -  REJECTED FIXTURE: NO PREDICTION
007780*    RECORD WRITTEN; COUNT IT AND LIST IT AS UNRATED.
007790*------------------------------------------------------------------
007800 2450-GRABAR-RECHAZO-I.
007810
007820     ADD 1 TO WS-FIXTURES-REJECTED
007830
007840     MOVE FR-FIXTURE-ID    TO REJ-FIXTURE-ID
007850     MOVE FR-COMPETITION   TO REJ-COMPETITION
007860     MOVE FR-HOME-TEAM-ID  TO REJ-HOME-TEAM-ID
007870     MOVE FR-AWAY-TEAM-ID  TO REJ-AWAY-TEAM-ID
007880
007890     PERFORM 6650-IMPRIMIR-RECHAZO-I THRU 6650-IMPRIMIR-RECHAZO-F.
007900 
007910 2450-GRABAR-RECHAZO-F. EXIT.
007920 
007930 
007940*------------------------------------------------------------------
007950*    3000-CORTE-COMPETENCIA-I  -  PREDICTION-REPORTER CONTROL
007960*    BREAK.  PRINTS THE SUBTOTAL LINE FOR THE COMPETITION JUST
007970*    FINISHED AND RESETS THE SUBTOTAL COUNTERS FOR THE NEXT ONE.
007980*    05/18/93 CR-6044 - REPRINTS THE PAGE HEADING HERE TOO, SO
007990*    A NEW COMPETITION ALWAYS STARTS ON A FRESH HEADING INSTEAD
008000*    OF WAITING FOR THE 15-LINE COUNT IN 6600-/6650-. SKIPPED ON
008010*    THE FINAL BREAK AT END OF FILE - NO MORE DETAIL TO HEAD UP.
008020*    SAME READ-AHEAD BREAK SHAPE AS PGMCORT2 AND PROGM11A.
008030*------------------------------------------------------------------
008040 3000-CORTE-COMPETENCIA-I.
008050
008060     IF WS-ES-PRIMER-DETALLE
008070        SET WS-NO-ES-PRIMER-DETALLE TO TRUE
008080     ELSE
008090        MOVE WS-COMPETITION-ANT  TO IMP-CORTE-COMP
008100        MOVE WS-SUB-FIXTURE-CNT  TO IMP-CORTE-FIX
008110        MOVE WS-SUB-HOME-CNT     TO IMP-CORTE-HOME
008120        MOVE WS-SUB-AWAY-CNT     TO IMP-CORTE-AWAY
008130        MOVE WS-SUB-DRAW-CNT     TO IMP-CORTE-DRAW
008140        PERFORM 6700-IMPRIMIR-CORTE-I THRU 6700-IMPRIMIR-CORTE-F
008150        IF NOT WS-FIXTURES-EOF
008160           PERFORM 6500-IMPRIMIR-TITULOS-I
008170              THRU 6500-IMPRIMIR-TITULOS-F
008180        END-IF
008190     END-IF
008200
008210     MOVE FR-COMPETITION TO WS-COMPETITION-ANT
008220     MOVE 0 TO WS-SUB-FIXTURE-CNT
008230     MOVE 0 TO WS-SUB-HOME-CNT
008240     MOVE 0 TO WS-SUB-AWAY-CNT
008250     MOVE 0 TO WS-SUB-DRAW-CNT.
008260 
008270 3000-CORTE-COMPETENCIA-F. EXIT.
008280 
008290 
008300*------------------------------------------------------------------
008310*    6500-IMPRIMIR-TITULOS-I  -  PAGE HEADING AND COLUMN HEADERS.
008320*------------------------------------------------------------------
008330 6500-IMPRIMIR-TITULOS-I.
008340 
008350     ADD 1 TO WS-CUENTA-PAGINA
008360     MOVE WS-FECHA-TITULO TO IMP-TIT-FECHA
008370     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
008380     WRITE WS-REG-LISTADO FROM IMP-TITULO AFTER PAGE
008390 
008400     PERFORM 6550-IMPRIMIR-SUBTITULOS-I
008410        THRU 6550-IMPRIMIR-SUBTITULOS-F
008420 
008430     IF FS-LISTADO IS NOT EQUAL '00'
008440        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
008450        MOVE 9999 TO RETURN-CODE
008460        SET WS-FIXTURES-EOF TO TRUE
008470     END-IF.
008480 
008490 6500-IMPRIMIR-TITULOS-F. EXIT.
008500 
008510 
008520*------------------------------------------------------------------
008530*    6550-IMPRIMIR-SUBTITULOS-I  -  COLUMN HEADER LINE.
008540*------------------------------------------------------------------
008550 6550-IMPRIMIR-SUBTITULOS-I.
008560 
008570     MOVE 1 TO WS-CUENTA-LINEA
008580     WRITE WS-REG-LISTADO FROM WS-LINE-DASH AFTER 1
008590     WRITE WS-REG-LISTADO FROM IMP-SUBTITULO AFTER 1
008600     WRITE WS-REG-LISTADO FROM WS-LINE-DASH AFTER 1.
008610 
008620 6550-IMPRIMIR-SUBTITULOS-F. EXIT.
008630 
008640 
008650*------------------------------------------------------------------
008660*    6600-IMPRIMIR-DETALLE-I  -  WRITE ONE DETAIL LINE, REPRINT
008670*    THE HEADING AFTER 15 LINES OR ON A COMPETITION CHANGE.
008680*------------------------------------------------------------------
008690 6600-IMPRIMIR-DETALLE-I.
008700 
008710     IF WS-CUENTA-LINEA > 15
008720        PERFORM 6500-IMPRIMIR-TITULOS-I
008730           THRU 6500-IMPRIMIR-TITULOS-F
008740     END-IF
008750 
008760     WRITE WS-REG-LISTADO FROM DET-PREDICT-LINE AFTER 1
008770 
008780     IF FS-LISTADO IS NOT EQUAL '00'
008790        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
008800        MOVE 9999 TO RETURN-CODE
008810        SET WS-FIXTURES-EOF TO TRUE
008820     END-IF
008830 
008840     ADD 1 TO WS-CUENTA-LINEA.
008850 
008860 6600-IMPRIMIR-DETALLE-F. EXIT.
008870 
008880 
008890*------------------------------------------------------------------
008900*    6650-IMPRIMIR-RECHAZO-I  -  WRITE ONE UNRATED DETAIL LINE.
008910*------------------------------------------------------------------
008920 6650-IMPRIMIR-RECHAZO-I.
008930 
008940     IF WS-CUENTA-LINEA > 15
008950        PERFORM 6500-IMPRIMIR-TITULOS-I
008960           THRU 6500-IMPRIMIR-TITULOS-F
008970     END-IF
008980 
008990     WRITE WS-REG-LISTADO FROM DET-REJECT-LINE AFTER 1
009000 
009010     IF FS-LISTADO IS NOT EQUAL '00'
009020        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
009030        MOVE 9999 TO RETURN-CODE
009040        SET WS-FIXTURES-EOF TO TRUE
009050     END-IF
009060 
009070     ADD 1 TO WS-CUENTA-LINEA.
009080 
009090 6650-IMPRIMIR-RECHAZO-F. EXIT.
009100 
009110 
009120*------------------------------------------------------------------
009130*    6700-IMPRIMIR-CORTE-I  -  WRITE THE COMPETITION SUBTOTAL.
009140*------------------------------------------------------------------
009150 6700-IMPRIMIR-CORTE-I.
009160 
009170     WRITE WS-REG-LISTADO FROM WS-LINE-EQUAL AFTER 1
009180     WRITE WS-REG-LISTADO FROM IMP-CORTE      AFTER 1
009190     WRITE WS-REG-LISTADO FROM WS-SEPARATE     AFTER 1
009200 
009210     ADD 2 TO WS-CUENTA-LINEA.
009220 
009230 6700-IMPRIMIR-CORTE-F. EXIT.
009240 
009250 
009260*------------------------------------------------------------------
009270*    9999-FINAL-I  -  GRAND TOTALS, CLOSE FILES.
009280*------------------------------------------------------------------
009290 9999-FINAL-I.
009300 
009310     WRITE WS-REG-LISTADO FROM WS-LINE-EQUAL AFTER 1
009320 
009330     MOVE 'FIXTURES READ'          TO IMP-TOT-LABEL
009340     MOVE WS-FIXTURES-READ         TO IMP-TOT-VALOR
009350     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009360 
009370     MOVE 'PREDICTIONS WRITTEN'    TO IMP-TOT-LABEL
009380     MOVE WS-PREDICTS-WRITTEN      TO IMP-TOT-VALOR
009390     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009400 
009410     MOVE 'FIXTURES REJECTED'      TO IMP-TOT-LABEL
009420     MOVE WS-FIXTURES-REJECTED     TO IMP-TOT-VALOR
009430     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009440 
009450     MOVE 'INVALID RESULTS SKIPPED' TO IMP-TOT-LABEL
009460     MOVE WS-INVALID-RESULTS        TO IMP-TOT-VALOR
009470     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009480 
009490     MOVE 'TOTAL HOME'              TO IMP-TOT-LABEL
009500     MOVE WS-GT-HOME-CNT            TO IMP-TOT-VALOR
009510     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009520 
009530     MOVE 'TOTAL AWAY'              TO IMP-TOT-LABEL
009540     MOVE WS-GT-AWAY-CNT            TO IMP-TOT-VALOR
009550     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009560 
009570     MOVE 'TOTAL DRAW'              TO IMP-TOT-LABEL
009580     MOVE WS-GT-DRAW-CNT            TO IMP-TOT-VALOR
009590     WRITE WS-REG-LISTADO FROM IMP-TOTALES AFTER 1
009600 
009610     DISPLAY 'FIXTURES READ:      ' WS-FIXTURES-READ
009620     DISPLAY 'PREDICTIONS WRITTEN:' WS-PREDICTS-WRITTEN
009630     DISPLAY 'FIXTURES REJECTED:  ' WS-FIXTURES-REJECTED
009640     DISPLAY 'INVALID RESULTS:    ' WS-INVALID-RESULTS
009650 
009660     CLOSE FIXTURES
009670     CLOSE PREDICTS
009680     CLOSE LISTADO
009690 
009700     IF FS-FIXTURES IS NOT EQUAL '00'
009710        DISPLAY '* ERROR EN CLOSE FIXTURES = ' FS-FIXTURES
009720        MOVE 9999 TO RETURN-CODE
009730     END-IF
009740     IF FS-PREDICTS IS NOT EQUAL '00'
009750        DISPLAY '* ERROR EN CLOSE PREDICTS = ' FS-PREDICTS
009760        MOVE 9999 TO RETURN-CODE
009770     END-IF
009780     IF FS-LISTADO IS NOT EQUAL '00'
009790        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
009800        MOVE 9999 TO RETURN-CODE
009810     END-IF.
009820 
009830 9999-FINAL-F. EXIT.
